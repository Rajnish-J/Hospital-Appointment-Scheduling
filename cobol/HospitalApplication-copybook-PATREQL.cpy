      ******************************************************************
      *  COPYBOOK:      PATREQL                                       *
      *  DESCRIPTION:   PATIENT REGISTRATION REQUEST RECORD (QSAM)    *
      *                 ONE RECORD PER PATIENT SIGN-UP/APPOINTMENT    *
      *                 REQUEST ARRIVING FROM THE FRONT-DESK INTAKE    *
      *                 EXTRACT.  CREATED-AT/UPDATED-AT ARE NOT CARRIED*
      *                 ON THE REQUEST -- PATVALD STAMPS THEM WHEN THE *
      *                 PATIENT IS ACCEPTED ONTO PATMSTR.             *
      ******************************************************************
       01  PATIENT-REQUEST-REC.
           05  PR-PATIENT-ID           PIC 9(09).
           05  PR-FIRST-NAME           PIC X(25).
           05  PR-LAST-NAME            PIC X(25).
           05  PR-PATIENT-PHONE        PIC X(10).
           05  PR-PATIENT-EMAIL        PIC X(40).
           05  PR-PATIENT-PASSWORD     PIC X(12).
           05  PR-DOB                  PIC 9(08).
      ******************************************************************
      *  ALTERNATE VIEW OF PR-DOB FOR THE AGE/FUTURE-DATE EDITS --     *
      *  KEEPS US FROM FARMING OUT A DIVIDE-REMAINDER JUST TO PEEL THE *
      *  YEAR OFF A YYYYMMDD FIELD                                    *
      ******************************************************************
           05  PR-DOB-YMD REDEFINES PR-DOB.
               10  PR-DOB-YYYY         PIC 9(04).
               10  PR-DOB-MM           PIC 9(02).
               10  PR-DOB-DD           PIC 9(02).
           05  FILLER                  PIC X(08).
