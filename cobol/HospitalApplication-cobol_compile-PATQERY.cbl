       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PATQERY.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 02/09/88.
       DATE-COMPILED. 02/09/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM ANSWERS LOOK-UP REQUESTS AGAINST THE
      *          PATIENT MASTER FILE PRODUCED BY PATVALD.  EACH QUERY-
      *          REQUEST RECORD CARRIES A FUNCTION CODE (FETCH-BY-ID,
      *          FETCH-BY-PHONE, FETCH-APPT-DAY, FETCH-DOB-BETWEEN,
      *          FETCH-ASCENDING, FIND-NAME, OR UPDATE) PLUS UP TO TWO
      *          ARGUMENTS -- THE MEANING OF THE ARGUMENTS DEPENDS ON
      *          THE FUNCTION.
      *
      *          THE MASTER AND ITS APPOINTMENTS ARE LOADED INTO TWO
      *          IN-MEMORY TABLES AT THE TOP OF THE JOB AND SEARCHED
      *          FROM THERE -- PATMSTR AND APPTMSTR ARE PLAIN QSAM
      *          FILES, NOT VSAM, SO THERE IS NO RANDOM READ TO FALL
      *          BACK ON THE WAY THE OLD TREATMENT PROGRAMS DID IT
      *
      ******************************************************************
      *  CHANGE LOG
      ******************************************************************
      *  DATE      PGMR  TKT/REQ    DESCRIPTION OF CHANGE
      *  --------  ----  ---------  ------------------------------------
      *  02/09/88  JS    INIT       ORIGINAL CODING -- FROM THE PATIENT
      *  02/09/88  JS    INIT       TREATMENT LIST SKELETON (PATLIST)
      *  05/14/90  JS    CR0147     REPLACED THE VSAM PATMSTR/PATINS/
      *  05/14/90  JS    CR0147     PATPERSN RANDOM READS WITH A SINGLE
      *  05/14/90  JS    CR0147     QSAM LOAD-TO-TABLE PASS, SAME SHAPE
      *  05/14/90  JS    CR0147     AS PATSRCH'S EQUIPMENT TABLE LOAD
      *  09/22/94  TGD   CR0503     ADDED THE QUERY-REQUEST DRIVER AND
      *  09/22/94  TGD   CR0503     THE SEVEN FETCH/FIND/UPDATE
      *  09/22/94  TGD   CR0503     FUNCTIONS -- REPLACES THE OLD
      *  09/22/94  TGD   CR0503     TREATMENT/CHARGE DETAIL REPORT
      *  03/11/97  MM    CR0559     UPDATE FUNCTION NO LONGER REWRITES
      *  03/11/97  MM    CR0559     PATMSTR RANDOM (VSAM IS GONE) --
      *  03/11/97  MM    CR0559     WHOLE TABLE IS REWRITTEN AT 950
      *  06/30/98  AK    Y2K-0019   Y2K REVIEW -- WS-TODAY NOW CARRIES A
      *  06/30/98  AK    Y2K-0019   4-DIGIT CENTURY, SAME WINDOW AS
      *  06/30/98  AK    Y2K-0019   PATVALD 000-HOUSEKEEPING
      *  08/02/02  RP    CR0661     FETCH-ASCENDING NOW SORTS THE
      *  08/02/02  RP    CR0661     IN-MEMORY TABLE BY FIRST NAME
      *  08/02/02  RP    CR0661     BEFORE LISTING (NO SORT VERB --
      *  08/02/02  RP    CR0661     SHOP HAS NO SORT WORK FILE SET UP
      *  08/02/02  RP    CR0661     FOR A TABLE THIS SMALL)
      *  11/18/05  JH    CR0851     ZERO-VAL, ONE-VAL, WS-CHAR-SUB AND
      *  11/18/05  JH    CR0851     WS-FOUND-SW MOVED OUT OF THEIR 01
      *  11/18/05  JH    CR0851     GROUPS TO BARE 77-LEVELS, MATCHING
      *  11/18/05  JH    CR0851     DALYEDIT'S OWN MIX OF 01 GROUPS AND
      *  11/18/05  JH    CR0851     STANDALONE 77 WORK FIELDS
      ******************************************************************

               QUERY REQUEST FILE      -   DDS0001.QRYREQ

               PATIENT MASTER FILE     -   DDS001.PATMSTR

               APPOINTMENT MSTR FILE   -   DDS001.APPTMSTR

               QUERY REPORT PRODUCED   -   DDS001.REPORT

               UPDATED PATIENT MASTER  -   DDS001.PATMOUT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT QRYREQ
           ASSIGN TO UT-S-QRYREQ
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS QFCODE.

           SELECT PATMSTR
           ASSIGN TO UT-S-PATMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT APPTMSTR
           ASSIGN TO UT-S-APPTMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS APCODE.

           SELECT PATMOUT
           ASSIGN TO UT-S-PATMOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT REPORT
           ASSIGN TO UT-S-REPORT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(132).

      ****** ONE RECORD PER QUERY AGAINST THE PATIENT MASTER
       FD  QRYREQ
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 40 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QUERY-REQUEST-FD-REC.
       01  QUERY-REQUEST-FD-REC PIC X(40).

      ****** THE ACCEPTED-PATIENT FILE WRITTEN BY PATVALD -- READ HERE
      ****** IN FULL AND HELD IN WS-PATIENT-TABLE BELOW
       FD  PATMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 145 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PATIENT-MASTER-FD-REC.
       01  PATIENT-MASTER-FD-REC PIC X(145).

      ****** THE ACCEPTED-APPOINTMENT FILE WRITTEN BY PATVALD -- READ
      ****** HERE IN FULL AND HELD IN WS-APPOINTMENT-TABLE BELOW
       FD  APPTMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPOINTMENT-MASTER-FD-REC.
       01  APPOINTMENT-MASTER-FD-REC PIC X(85).

      ****** ONLY OPENED AND WRITTEN WHEN AN UPDATE QUERY WAS RUN --
      ****** CARRIES THE WHOLE TABLE BACK OUT, UPDATED ROW AND ALL, THE
      ****** SAME WAY A SEQUENTIAL MASTER UPDATE RUN ALWAYS HAS TO
       FD  PATMOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 145 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PATIENT-MASTER-OUT-REC.
       01  PATIENT-MASTER-OUT-REC PIC X(145).

       FD  REPORT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC PIC X(132).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  QFCODE                  PIC X(2).
               88 NO-MORE-QUERIES  VALUE "10".
           05  OFCODE                  PIC X(2).
           05  APCODE                  PIC X(2).
           05  RFCODE                  PIC X(2).

       01  MORE-PATMSTR-SW             PIC X(01) VALUE "Y".
           88 NO-MORE-PATIENT-RECS VALUE "N".
       01  MORE-APPTMSTR-SW            PIC X(01) VALUE "Y".
           88 NO-MORE-APPT-RECS    VALUE "N".

      ******************************************************************
      *  CR0851 11/18/05 -- PULLED OUT TO BARE 77-LEVELS, SAME AS      *
      *  DALYEDIT CARRIES ITS OWN STANDALONE WORK FIELDS               *
      ******************************************************************
       77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
       77  ONE-VAL                      PIC 9(01) VALUE 1.

       COPY QRYREQL.
       COPY PATMSTR.
       COPY APPTREC.

      ******************************************************************
      *  TODAY'S DATE -- ONLY NEEDED BY THE UPDATE FUNCTION, TO STAMP   *
      *  PM-UPDATED-AT.  SAME Y2K WINDOW AS PATVALD 000-HOUSEKEEPING    *
      ******************************************************************
       01  WS-ACCEPT-DATE              PIC 9(06).
       01  WS-ACCEPT-DATE-YMD REDEFINES WS-ACCEPT-DATE.
           05  WS-ACCEPT-YY             PIC 9(02).
           05  WS-ACCEPT-MM             PIC 9(02).
           05  WS-ACCEPT-DD             PIC 9(02).

       01  WS-TODAY                    PIC 9(08).
       01  WS-TODAY-YMD REDEFINES WS-TODAY.
           05  WS-TODAY-YYYY            PIC 9(04).
           05  WS-TODAY-MM              PIC 9(02).
           05  WS-TODAY-DD              PIC 9(02).

      ******************************************************************
      *  YEAR/MONTH/DAY VIEWS OF THE TWO DATE ARGUMENTS -- FETCH-APPT-  *
      *  DAY USES ONLY THE FIRST, FETCH-DOB-BETWEEN USES BOTH           *
      ******************************************************************
       01  WS-QUERY-DATE-ARG           PIC 9(08).
       01  WS-QUERY-DATE-ARG-YMD REDEFINES WS-QUERY-DATE-ARG.
           05  WS-QD-YYYY               PIC 9(04).
           05  WS-QD-MM                 PIC 9(02).
           05  WS-QD-DD                 PIC 9(02).

       01  WS-QUERY-DATE-ARG2          PIC 9(08).
       01  WS-QUERY-DATE-ARG2-YMD REDEFINES WS-QUERY-DATE-ARG2.
           05  WS-QD2-YYYY              PIC 9(04).
           05  WS-QD2-MM                PIC 9(02).
           05  WS-QD2-DD                PIC 9(02).

      ******************************************************************
      *  THE WHOLE ACCEPTED-PATIENT FILE, HELD IN MEMORY FOR THE LIFE   *
      *  OF THE JOB -- LAYOUT MATCHES PATIENT-MASTER-REC FIELD FOR      *
      *  FIELD SO A STRAIGHT GROUP MOVE LOADS A ROW WITH NO UNSTRING    *
      ******************************************************************
       01  WS-PATIENT-TABLE.
           05  WS-PAT-ROW OCCURS 300 TIMES
                   INDEXED BY PAT-IDX, PAT-IDX2.
               10  WS-PAT-ID            PIC 9(09).
               10  WS-PAT-FIRST-NAME    PIC X(25).
               10  WS-PAT-LAST-NAME     PIC X(25).
               10  WS-PAT-PHONE         PIC X(10).
               10  WS-PAT-EMAIL         PIC X(40).
               10  WS-PAT-PASSWORD      PIC X(12).
               10  WS-PAT-DOB           PIC 9(08).
               10  WS-PAT-CREATED-AT    PIC 9(08).
               10  WS-PAT-UPDATED-AT    PIC 9(08).

      ******************************************************************
      *  THE WHOLE ACCEPTED-APPOINTMENT FILE, SAME TREATMENT            *
      ******************************************************************
       01  WS-APPOINTMENT-TABLE.
           05  WS-QAP-ROW OCCURS 600 TIMES INDEXED BY QAP-IDX.
               10  WS-QAP-ID            PIC 9(09).
               10  WS-QAP-PATIENT-ID    PIC 9(09).
               10  WS-QAP-DOCTOR-ID     PIC 9(09).
               10  WS-QAP-DATE          PIC 9(08).
               10  WS-QAP-REASON        PIC X(40).
               10  WS-QAP-STATUS        PIC X(10).

      ******************************************************************
      *  CR0851 11/18/05 -- WS-CHAR-SUB AND WS-FOUND-SW PULLED OUT OF  *
      *  THE OLD MISC-WS-FLDS GROUP TO BARE 77-LEVELS -- NEITHER IS    *
      *  EVER MOVED AS PART OF A GROUP, SO THERE WAS NO REASON TO KEEP *
      *  THEM UNDER ONE                                                *
      ******************************************************************
       77  WS-CHAR-SUB                  PIC 9(04) COMP VALUE 0.
       77  WS-FOUND-SW                  PIC X(01) VALUE "N".
           88 ROW-FOUND       VALUE "Y".
           88 ROW-NOT-FOUND   VALUE "N".

      ******************************************************************
      *  ONE-ROW HOLDING AREA FOR THE 255-SORT-PASS SWAP -- SAME SHAPE  *
      *  AS A SINGLE WS-PAT-ROW OCCURRENCE                              *
      ******************************************************************
       01  WS-QAP-SWAP-HOLD.
           05  WS-SWAP-ID               PIC 9(09).
           05  WS-SWAP-FIRST-NAME       PIC X(25).
           05  WS-SWAP-LAST-NAME        PIC X(25).
           05  WS-SWAP-PHONE            PIC X(10).
           05  WS-SWAP-EMAIL            PIC X(40).
           05  WS-SWAP-PASSWORD         PIC X(12).
           05  WS-SWAP-DOB              PIC 9(08).
           05  WS-SWAP-CREATED-AT       PIC 9(08).
           05  WS-SWAP-UPDATED-AT       PIC 9(08).

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 QUERIES-PROCESSED        PIC 9(7) COMP.
           05 PATIENTS-LOADED          PIC 9(4) COMP.
           05 APPTS-LOADED             PIC 9(4) COMP.
           05 UPDATES-APPLIED          PIC 9(7) COMP.
           05 WS-LINES                 PIC 9(2) COMP VALUE 99.
           05 WS-PAGES                 PIC 9(3) COMP VALUE 1.

      ******************************************************************
      *  PAGE HEADER / COLUMN HEADER -- SAME SHAPE AS PATLIST'S         *
      *  WS-HDR-REC / WS-COLM-HDR-REC, RECUT FOR THE QUERY REPORT       *
      ******************************************************************
       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE " ".
           05  HDR-DATE.
               10  HDR-YYYY            PIC 9(4).
               10  DASH-1              PIC X(1) VALUE "-".
               10  HDR-MM              PIC 9(2).
               10  DASH-2              PIC X(1) VALUE "-".
               10  HDR-DD              PIC 9(2).
           05  FILLER                  PIC X(20) VALUE SPACE.
           05  FILLER                  PIC X(50) VALUE
               "Patient Master Query Report".
           05  FILLER                  PIC X(26)
                         VALUE "Page Number:" JUSTIFIED RIGHT.
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-COLM-HDR-REC.
           05  FILLER            PIC X(10) VALUE "PAT-ID".
           05  FILLER            PIC X(26) VALUE "FIRST NAME".
           05  FILLER            PIC X(26) VALUE "LAST NAME".
           05  FILLER            PIC X(11) VALUE "PHONE".
           05  FILLER            PIC X(11) VALUE "DOB".
           05  FILLER            PIC X(48) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(132) VALUE SPACES.

      ******************************************************************
      *  ONE HEADING LINE PER QUERY-REQUEST RECORD -- FUNCTION CODE     *
      *  PLUS THE TWO RAW ARGUMENTS AS READ, BEFORE ANY EDITING         *
      ******************************************************************
       01  WS-QUERY-HDG-LINE.
           05  FILLER                  PIC X(8) VALUE "QUERY: ".
           05  WS-HDG-FUNCTION         PIC X(12).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  WS-HDG-ARG-1            PIC X(14).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  WS-HDG-ARG-2            PIC X(14).
           05  FILLER                  PIC X(80) VALUE SPACES.

      ******************************************************************
      *  ONE DETAIL LINE PER MATCHING PATIENT -- PAT-ID, FIRST, LAST,   *
      *  PHONE, DOB (YYYY-MM-DD), SEPARATED BY SINGLE SPACES            *
      ******************************************************************
       01  WS-DETAIL-LINE.
           05  WS-DET-PATIENT-ID       PIC 9(09).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  WS-DET-FIRST-NAME       PIC X(25).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  WS-DET-LAST-NAME        PIC X(25).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  WS-DET-PHONE            PIC X(10).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  WS-DET-DOB-YMD.
               10  WS-DET-DOB-YYYY      PIC 9(04).
               10  FILLER               PIC X(01) VALUE "-".
               10  WS-DET-DOB-MM        PIC 9(02).
               10  FILLER               PIC X(01) VALUE "-".
               10  WS-DET-DOB-DD        PIC 9(02).
           05  FILLER                  PIC X(49) VALUE SPACES.

      ******************************************************************
      *  THE QUERY-NAME-ONLY LINE WRITTEN BY FIND-NAME (FIRST + LAST    *
      *  NAME ONLY -- NO ID, PHONE OR DOB)                              *
      ******************************************************************
       01  WS-NAME-ONLY-LINE.
           05  WS-NOL-FIRST-NAME       PIC X(25).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  WS-NOL-LAST-NAME        PIC X(25).
           05  FILLER                  PIC X(81) VALUE SPACES.

      ******************************************************************
      *  ERROR LINE -- WRITTEN IN PLACE OF A DETAIL LINE WHEN A QUERY   *
      *  FAILS, SAME ERROR-MESSAGE WIDTH PATVALD USES ON RESULTRC       *
      ******************************************************************
       01  WS-ERROR-LINE.
           05  FILLER                  PIC X(03) VALUE SPACES.
           05  WS-ERR-MSG              PIC X(70).
           05  FILLER                  PIC X(59) VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".
           05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
               88 RECORD-ERROR-FOUND VALUE "Y".
               88 VALID-RECORD  VALUE "N".
           05 UPDATE-OCCURRED-SW       PIC X(01) VALUE "N".
               88 UPDATE-OCCURRED VALUE "Y".

       COPY ABENDREC.
      ** QSAM FILE

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PATQERY ********".
           ACCEPT  WS-ACCEPT-DATE FROM DATE.
           IF WS-ACCEPT-YY < 50
               COMPUTE WS-TODAY-YYYY = 2000 + WS-ACCEPT-YY
           ELSE
               COMPUTE WS-TODAY-YYYY = 1900 + WS-ACCEPT-YY
           END-IF.
           MOVE WS-ACCEPT-MM TO WS-TODAY-MM.
           MOVE WS-ACCEPT-DD TO WS-TODAY-DD.
           MOVE WS-TODAY-YYYY TO HDR-YYYY.
           MOVE WS-TODAY-MM   TO HDR-MM.
           MOVE WS-TODAY-DD   TO HDR-DD.

           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE 99 TO WS-LINES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
                   VARYING PAT-IDX FROM 1 BY 1
                   UNTIL PAT-IDX > 300 OR NO-MORE-PATIENT-RECS.
           PERFORM 060-LOAD-APPT-TABLE THRU 060-EXIT
                   VARYING QAP-IDX FROM 1 BY 1
                   UNTIL QAP-IDX > 600 OR NO-MORE-APPT-RECS.
           PERFORM 900-READ-QRYREQ THRU 900-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY QUERY REQUEST FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

      ******************************************************************
      *  050/060 -- TABLE LOADS.  SAME SHAPE AS PATSRCH'S               *
      *  050-LOAD-EQUIPMENT-TABLE, BUT FOR THE PATIENT AND APPOINTMENT  *
      *  MASTERS INSTEAD OF THE EQUIPMENT FILE                         *
      ******************************************************************
       050-LOAD-PATIENT-TABLE.
           READ PATMSTR INTO PATIENT-MASTER-REC
               AT END
               MOVE "N" TO MORE-PATMSTR-SW
               GO TO 050-EXIT
           END-READ.
           MOVE PATIENT-MASTER-REC TO WS-PAT-ROW (PAT-IDX).
           ADD 1 TO PATIENTS-LOADED.
       050-EXIT.
           EXIT.

       060-LOAD-APPT-TABLE.
           READ APPTMSTR INTO APPOINTMENT-REC
               AT END
               MOVE "N" TO MORE-APPTMSTR-SW
               GO TO 060-EXIT
           END-READ.
           MOVE APPOINTMENT-REC TO WS-QAP-ROW (QAP-IDX).
           ADD 1 TO APPTS-LOADED.
       060-EXIT.
           EXIT.

      ******************************************************************
      *  100 -- ONE QUERY-REQUEST RECORD PER PASS.  THE HEADING LINE IS *
      *  WRITTEN FIRST, THEN THE FUNCTION ITSELF, THEN THE NEXT REQUEST *
      *  IS READ.  FETCH-ASCENDING AND UPDATE ARE THE ONLY FUNCTIONS    *
      *  THAT DO NOT USE BOTH ARGUMENT SLOTS                            *
      ******************************************************************
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE "N" TO ERROR-FOUND-SW.
           MOVE QR-FUNCTION-CODE TO WS-HDG-FUNCTION.
           MOVE QR-ARG-1         TO WS-HDG-ARG-1.
           MOVE QR-ARG-2         TO WS-HDG-ARG-2.
           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
           WRITE REPORT-REC FROM WS-QUERY-HDG-LINE
               AFTER ADVANCING 2.
           ADD +1 TO WS-LINES.

           IF QR-FETCH-BY-ID
               PERFORM 210-FETCH-BY-ID       THRU 210-EXIT
           ELSE IF QR-FETCH-BY-PHONE
               PERFORM 220-FETCH-BY-PHONE    THRU 220-EXIT
           ELSE IF QR-FETCH-APPT-DAY
               PERFORM 230-FETCH-APPT-DAY    THRU 230-EXIT
           ELSE IF QR-FETCH-DOB-BETWEEN
               PERFORM 240-FETCH-DOB-BETWEEN THRU 240-EXIT
           ELSE IF QR-FETCH-ASCENDING
               PERFORM 250-FETCH-ASCENDING   THRU 250-EXIT
           ELSE IF QR-FIND-NAME
               PERFORM 260-FIND-NAME         THRU 260-EXIT
           ELSE IF QR-UPDATE
               PERFORM 270-UPDATE-RECORD     THRU 270-EXIT.

           ADD +1 TO QUERIES-PROCESSED.
           PERFORM 900-READ-QRYREQ THRU 900-EXIT.
       100-EXIT.
           EXIT.

      ******************************************************************
      *  200 -- SHARED PATIENT-ID EDIT.  USED BY FETCH-BY-ID, FIND-NAME *
      *  AND UPDATE.  SETS PAT-IDX TO THE ROW FOUND.                    *
      ******************************************************************
       200-EDIT-PATIENT-ID.
           MOVE "200-EDIT-PATIENT-ID" TO PARA-NAME.
           IF QR-ARG-1-PATIENT-ID = ZERO
               MOVE "patient ID not exist in the database"
                    TO WS-ERR-MSG
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 200-EXIT.

           SET PAT-IDX TO 1.
           SEARCH WS-PAT-ROW
               AT END
                   MOVE "patient ID not exist in the database"
                        TO WS-ERR-MSG
                   MOVE "Y" TO ERROR-FOUND-SW
               WHEN WS-PAT-ID (PAT-IDX) = QR-ARG-1-PATIENT-ID
                   CONTINUE.
       200-EXIT.
           EXIT.

       210-FETCH-BY-ID.
           MOVE "210-FETCH-BY-ID" TO PARA-NAME.
           PERFORM 200-EDIT-PATIENT-ID THRU 200-EXIT.
           IF VALID-RECORD
               PERFORM 740-WRITE-PAT-ROW THRU 740-EXIT
           ELSE
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT.
       210-EXIT.
           EXIT.

      ******************************************************************
      *  220 -- SAME THREE PHONE-FORMAT RULES PATVALD USES AT 310, PLUS *
      *  THE EXISTENCE CHECK AGAINST THE LOADED MASTER                 *
      ******************************************************************
       220-FETCH-BY-PHONE.
           MOVE "220-FETCH-BY-PHONE" TO PARA-NAME.
           IF QR-ARG-1 = SPACES
              OR QR-ARG-1 (10:1) = SPACE
              MOVE "ERROR: The phone number lenght is atleast 10"
                   TO WS-ERR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 220-EXIT.

           IF QR-ARG-1 (1:1) NOT = "9"
              AND QR-ARG-1 (1:1) NOT = "8"
              AND QR-ARG-1 (1:1) NOT = "7"
              AND QR-ARG-1 (1:1) NOT = "6"
              MOVE "ERROR: Phone number must start with 9, 8, 7, or 6."
                   TO WS-ERR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 220-EXIT.

           IF QR-ARG-1 (1:10) NOT NUMERIC
              MOVE "ERROR: Phone number can only contain digits."
                   TO WS-ERR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 220-EXIT.

           SET PAT-IDX TO 1.
           SEARCH WS-PAT-ROW
               AT END
                   MOVE
                   "ERROR: patient Phone number not exist in the database"
                        TO WS-ERR-MSG
                   MOVE "Y" TO ERROR-FOUND-SW
               WHEN WS-PAT-PHONE (PAT-IDX) = QR-ARG-1 (1:10)
                   CONTINUE.

           IF VALID-RECORD
               PERFORM 740-WRITE-PAT-ROW THRU 740-EXIT
           ELSE
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT.
       220-EXIT.
           EXIT.

      ******************************************************************
      *  230 -- LIST EVERY PATIENT WITH AN APPOINTMENT ON QR-ARG-1.     *
      *  SCANS THE WHOLE APPOINTMENT TABLE -- SEARCH ONLY EVER FINDS    *
      *  ONE ROW, AND THERE CAN BE SEVERAL APPOINTMENTS ON THE SAME DAY *
      ******************************************************************
       230-FETCH-APPT-DAY.
           MOVE "230-FETCH-APPT-DAY" TO PARA-NAME.
           MOVE QR-ARG-1-YYYYMMDD TO WS-QUERY-DATE-ARG.
           MOVE "N" TO WS-FOUND-SW.

           PERFORM 235-SCAN-ONE-APPT THRU 235-EXIT
                   VARYING QAP-IDX FROM 1 BY 1
                   UNTIL QAP-IDX > APPTS-LOADED.

           IF ROW-NOT-FOUND
               MOVE "there is no appointments in that date"
                    TO WS-ERR-MSG
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT.
       230-EXIT.
           EXIT.

       235-SCAN-ONE-APPT.
           IF WS-QAP-DATE (QAP-IDX) NOT = WS-QUERY-DATE-ARG
               GO TO 235-EXIT.

           MOVE "Y" TO WS-FOUND-SW.
           SET PAT-IDX TO 1.
           SEARCH WS-PAT-ROW
               AT END
                   CONTINUE
               WHEN WS-PAT-ID (PAT-IDX) = WS-QAP-PATIENT-ID (QAP-IDX)
                   PERFORM 740-WRITE-PAT-ROW THRU 740-EXIT.
       235-EXIT.
           EXIT.

      ******************************************************************
      *  240 -- LIST EVERY PATIENT WHOSE DOB FALLS BETWEEN THE TWO      *
      *  DATE ARGUMENTS, INCLUSIVE                                      *
      ******************************************************************
       240-FETCH-DOB-BETWEEN.
           MOVE "240-FETCH-DOB-BETWEEN" TO PARA-NAME.
           MOVE QR-ARG-1-YYYYMMDD TO WS-QUERY-DATE-ARG.
           MOVE QR-ARG-2 (1:8)    TO WS-QUERY-DATE-ARG2.

           IF WS-QUERY-DATE-ARG > WS-QUERY-DATE-ARG2
               MOVE "start date could be before the end date"
                    TO WS-ERR-MSG
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT
               GO TO 240-EXIT.

           PERFORM 245-SCAN-ONE-PATIENT THRU 245-EXIT
                   VARYING PAT-IDX FROM 1 BY 1
                   UNTIL PAT-IDX > PATIENTS-LOADED.
       240-EXIT.
           EXIT.

       245-SCAN-ONE-PATIENT.
           IF WS-PAT-DOB (PAT-IDX) >= WS-QUERY-DATE-ARG
              AND WS-PAT-DOB (PAT-IDX) <= WS-QUERY-DATE-ARG2
               PERFORM 740-WRITE-PAT-ROW THRU 740-EXIT.
       245-EXIT.
           EXIT.

      ******************************************************************
      *  250 -- FULL LISTING, ASCENDING FIRST-NAME ORDER.  THE TABLE IS *
      *  SORTED IN PLACE BY 255 BEFORE THE LISTING RUNS -- NO SORT VERB,*
      *  THE SHOP HAS NO SORT WORK FILE CUT FOR A TABLE THIS SMALL      *
      ******************************************************************
       250-FETCH-ASCENDING.
           MOVE "250-FETCH-ASCENDING" TO PARA-NAME.
           IF PATIENTS-LOADED = ZERO
               MOVE "There is no Records in the DataBase"
                    TO WS-ERR-MSG
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT
               GO TO 250-EXIT.

           PERFORM 255-SORT-PASS THRU 255-EXIT
                   VARYING WS-CHAR-SUB FROM 1 BY 1
                   UNTIL WS-CHAR-SUB >= PATIENTS-LOADED.

           PERFORM 258-LIST-ONE-PATIENT THRU 258-EXIT
                   VARYING PAT-IDX FROM 1 BY 1
                   UNTIL PAT-IDX > PATIENTS-LOADED.
       250-EXIT.
           EXIT.

      ******************************************************************
      *  255 -- ONE BUBBLE-SORT PASS OVER THE TABLE, FIRST-NAME KEY.    *
      *  PAT-IDX IS REUSED AS THE INNER-LOOP SUBSCRIPT; WS-CHAR-SUB     *
      *  COUNTS THE OUTER PASSES                                       *
      ******************************************************************
       255-SORT-PASS.
           PERFORM 257-COMPARE-SWAP THRU 257-EXIT
                   VARYING PAT-IDX FROM 1 BY 1
                   UNTIL PAT-IDX >= PATIENTS-LOADED.
       255-EXIT.
           EXIT.

       257-COMPARE-SWAP.
           SET PAT-IDX2 TO PAT-IDX.
           SET PAT-IDX2 UP BY 1.
           IF WS-PAT-FIRST-NAME (PAT-IDX) > WS-PAT-FIRST-NAME (PAT-IDX2)
               MOVE WS-PAT-ROW (PAT-IDX)  TO WS-QAP-SWAP-HOLD
               MOVE WS-PAT-ROW (PAT-IDX2) TO WS-PAT-ROW (PAT-IDX)
               MOVE WS-QAP-SWAP-HOLD      TO WS-PAT-ROW (PAT-IDX2).
       257-EXIT.
           EXIT.

       258-LIST-ONE-PATIENT.
           PERFORM 740-WRITE-PAT-ROW THRU 740-EXIT.
       258-EXIT.
           EXIT.

      ******************************************************************
      *  260 -- FIRST AND LAST NAME ONLY, NO OTHER FIELDS               *
      ******************************************************************
       260-FIND-NAME.
           MOVE "260-FIND-NAME" TO PARA-NAME.
           PERFORM 200-EDIT-PATIENT-ID THRU 200-EXIT.
           IF RECORD-ERROR-FOUND
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT
               GO TO 260-EXIT.

           MOVE WS-PAT-FIRST-NAME (PAT-IDX) TO WS-NOL-FIRST-NAME.
           MOVE WS-PAT-LAST-NAME  (PAT-IDX) TO WS-NOL-LAST-NAME.
           WRITE REPORT-REC FROM WS-NAME-ONLY-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
       260-EXIT.
           EXIT.

      ******************************************************************
      *  270 -- SET LAST-NAME TO "JAI", RESTAMP UPDATED-AT, REWRITE THE *
      *  WHOLE TABLE OUT AT 950-REWRITE-PATMSTR, END OF JOB             *
      ******************************************************************
       270-UPDATE-RECORD.
           MOVE "270-UPDATE-RECORD" TO PARA-NAME.
           PERFORM 200-EDIT-PATIENT-ID THRU 200-EXIT.
           IF RECORD-ERROR-FOUND
               PERFORM 745-WRITE-ERROR-LINE THRU 745-EXIT
               GO TO 270-EXIT.

           MOVE "Jai"   TO WS-PAT-LAST-NAME (PAT-IDX).
           MOVE WS-TODAY TO WS-PAT-UPDATED-AT (PAT-IDX).
           MOVE "Y" TO UPDATE-OCCURRED-SW.
           ADD +1 TO UPDATES-APPLIED.
           PERFORM 740-WRITE-PAT-ROW THRU 740-EXIT.
       270-EXIT.
           EXIT.

      ******************************************************************
      *  700 THRU 745 -- REPORT-WRITING PARAGRAPHS, SAME PAGINATION     *
      *  SHAPE AS PATLIST'S 700/720/740/790                            *
      ******************************************************************
       700-WRITE-PAGE-HDR.
           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
           IF WS-LINES < 45
               GO TO 700-EXIT.

           WRITE REPORT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           MOVE WS-PAGES TO PAGE-NBR-O.
           WRITE REPORT-REC FROM WS-HDR-REC
               AFTER ADVANCING NEXT-PAGE.
           WRITE REPORT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 2.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
       700-EXIT.
           EXIT.

       740-WRITE-PAT-ROW.
           MOVE "740-WRITE-PAT-ROW" TO PARA-NAME.
           MOVE WS-PAT-ID (PAT-IDX)         TO WS-DET-PATIENT-ID.
           MOVE WS-PAT-FIRST-NAME (PAT-IDX) TO WS-DET-FIRST-NAME.
           MOVE WS-PAT-LAST-NAME (PAT-IDX)  TO WS-DET-LAST-NAME.
           MOVE WS-PAT-PHONE (PAT-IDX)      TO WS-DET-PHONE.
           MOVE WS-PAT-DOB (PAT-IDX)        TO WS-DET-DOB-YMD.
           WRITE REPORT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
       740-EXIT.
           EXIT.

       745-WRITE-ERROR-LINE.
           MOVE "745-WRITE-ERROR-LINE" TO PARA-NAME.
           WRITE REPORT-REC FROM WS-ERROR-LINE
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
       745-EXIT.
           EXIT.

       790-CHECK-PAGINATION.
           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
           IF WS-LINES > 50
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
       790-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT  QRYREQ, PATMSTR, APPTMSTR.
           OPEN OUTPUT REPORT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE QRYREQ, PATMSTR, APPTMSTR, REPORT.
       850-EXIT.
           EXIT.

       900-READ-QRYREQ.
           READ QRYREQ INTO QUERY-REQUEST-REC
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

      ******************************************************************
      *  950 -- ONLY RUN WHEN AN UPDATE QUERY CHANGED A ROW.  WRITES    *
      *  THE WHOLE TABLE, UPDATED ROW AND ALL, TO PATMOUT -- THE JCL    *
      *  STEP BEHIND THIS RUN RENAMES PATMOUT OVER PATMSTR FOR THE      *
      *  NEXT JOB, SAME AS ANY OTHER SEQUENTIAL MASTER UPDATE           *
      ******************************************************************
       950-REWRITE-PATMSTR.
           MOVE "950-REWRITE-PATMSTR" TO PARA-NAME.
           OPEN OUTPUT PATMOUT.
           PERFORM 955-WRITE-ONE-PAT-ROW THRU 955-EXIT
                   VARYING PAT-IDX FROM 1 BY 1
                   UNTIL PAT-IDX > PATIENTS-LOADED.
           CLOSE PATMOUT.
       950-EXIT.
           EXIT.

       955-WRITE-ONE-PAT-ROW.
           MOVE WS-PAT-ROW (PAT-IDX) TO PATIENT-MASTER-OUT-REC.
           WRITE PATIENT-MASTER-OUT-REC.
       955-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           IF UPDATE-OCCURRED
               PERFORM 950-REWRITE-PATMSTR THRU 950-EXIT.

           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** QUERY REQUESTS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** QUERIES PROCESSED **".
           DISPLAY QUERIES-PROCESSED.
           DISPLAY "** PATIENTS LOADED **".
           DISPLAY PATIENTS-LOADED.
           DISPLAY "** APPOINTMENTS LOADED **".
           DISPLAY APPTS-LOADED.
           DISPLAY "** UPDATES APPLIED **".
           DISPLAY UPDATES-APPLIED.
           DISPLAY "******** NORMAL END OF JOB PATQERY ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB- PATQERY ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
