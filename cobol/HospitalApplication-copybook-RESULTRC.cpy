      ******************************************************************
      *  COPYBOOK:      RESULTRC                                      *
      *  DESCRIPTION:   PATIENT DISPOSITION / RESULT RECORD (QSAM) --  *
      *                 ONE RECORD WRITTEN BY PATVALD FOR EVERY        *
      *                 PATIENT-REQUEST READ, ACCEPTED OR REJECTED     *
      ******************************************************************
       01  RESULT-REC.
           05  RR-PATIENT-ID           PIC 9(09).
           05  RR-DISPOSITION          PIC X(08).
               88  RR-ACCEPTED                VALUE "ACCEPTED".
               88  RR-REJECTED                VALUE "REJECTED".
           05  RR-ERROR-MSG            PIC X(70).
