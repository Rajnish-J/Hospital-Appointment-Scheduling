      ******************************************************************
      *  COPYBOOK:      DATECHKL                                      *
      *  DESCRIPTION:   PARAMETER RECORD FOR THE DATECHK SUBPROGRAM -- *
      *                 SHARED BY DATECHK'S OWN LINKAGE SECTION AND BY *
      *                 EVERY PROGRAM THAT CALLS IT, SO THE CALLER AND *
      *                 THE CALLEE NEVER DRIFT OUT OF STEP ON THE      *
      *                 PARAMETER LAYOUT                              *
      ******************************************************************
       01  DATECHK-REC.
           05  CK-FUNCTION-SW              PIC X(01).
               88  CK-DOB-CHECK                  VALUE "D".
               88  CK-APPT-CHECK                 VALUE "A".
           05  CK-PROCESSING-DATE          PIC 9(08).
      ******************************************************************
      *  YEAR/MONTH/DAY VIEW OF THE PROCESSING DATE THE CALLER PASSES  *
      *  IN -- DATECHK USES THIS TO BUILD THE 18-YEARS-AGO CUTOFF      *
      ******************************************************************
           05  CK-PROCESSING-DATE-YMD REDEFINES CK-PROCESSING-DATE.
               10  CK-PROC-YYYY             PIC 9(04).
               10  CK-PROC-MM               PIC 9(02).
               10  CK-PROC-DD               PIC 9(02).
           05  CK-COMPARE-DATE              PIC 9(08).
      ******************************************************************
      *  CR0850 11/18/05 -- YEAR/MONTH/DAY VIEW OF THE DATE BEING       *
      *  CHECKED (DOB OR APPOINTMENT DATE).  LETS DATECHK TEST FOR A    *
      *  ZERO/UNINITIALIZED DATE BEFORE DOING CUTOFF-DATE ARITHMETIC    *
      *  AGAINST IT, SAME AS THE YMD VIEWS ALREADY CARRIED ON           *
      *  CK-PROCESSING-DATE AND WS-CUTOFF-DATE                          *
      ******************************************************************
           05  CK-COMPARE-DATE-YMD REDEFINES CK-COMPARE-DATE.
               10  CK-COMP-YYYY             PIC 9(04).
               10  CK-COMP-MM               PIC 9(02).
               10  CK-COMP-DD               PIC 9(02).
