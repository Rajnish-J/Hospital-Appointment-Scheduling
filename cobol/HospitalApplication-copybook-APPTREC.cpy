      ******************************************************************
      *  COPYBOOK:      APPTREC                                       *
      *  DESCRIPTION:   APPOINTMENT RECORD (QSAM) -- SHARED BY THE     *
      *                 APPOINTMENT-REQUEST INPUT FILE AND THE         *
      *                 APPOINTMENT-MASTER OUTPUT FILE, SAME WAY THE   *
      *                 SHOP SHARES ONE LAYOUT ACROSS AN FD PAIR WHEN   *
      *                 THE FIELDS DON'T CHANGE SHAPE BETWEEN THEM     *
      ******************************************************************
       01  APPOINTMENT-REC.
           05  AP-APPOINTMENT-ID       PIC 9(09).
           05  AP-PATIENT-ID           PIC 9(09).
           05  AP-DOCTOR-ID            PIC 9(09).
           05  AP-APPOINTMENT-DATE     PIC 9(08).
      ******************************************************************
      *  ALTERNATE VIEW OF AP-APPOINTMENT-DATE -- LETS THE BOOKING-    *
      *  DATE-NOT-IN-THE-PAST EDIT COMPARE YEAR/MONTH/DAY PIECES       *
      *  WITHOUT UNSTRINGING THE FIELD EVERY TIME IT IS TESTED         *
      ******************************************************************
           05  AP-APPT-DATE-YMD REDEFINES AP-APPOINTMENT-DATE.
               10  AP-APPT-YYYY         PIC 9(04).
               10  AP-APPT-MM           PIC 9(02).
               10  AP-APPT-DD           PIC 9(02).
           05  AP-REASON               PIC X(40).
           05  AP-STATUS               PIC X(10).
