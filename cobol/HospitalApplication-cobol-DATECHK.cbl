       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DATECHK.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 05/02/88.
       DATE-COMPILED. 05/02/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS SUBPROGRAM CENTRALIZES THE TWO DATE RULES THE
      *          PATIENT INTAKE SYSTEM NEEDS OVER AND OVER -- "IS THIS
      *          DATE OF BIRTH REASONABLE" AND "IS THIS APPOINTMENT
      *          DATE NOT IN THE PAST".  ONE SMALL CALLED ROUTINE KEEPS
      *          THE PROCESSING-DATE ARITHMETIC IN ONE PLACE INSTEAD OF
      *          COPIED INTO EVERY EDIT PARAGRAPH THAT TOUCHES A DATE.
      *
      *          REPLACES THE OLD COST-CALCULATION SUBPROGRAM OF THE
      *          SAME SHAPE -- THIS SYSTEM HAS NO CHARGES TO COMPUTE,
      *          BUT THE CALLING CONVENTION (A SWITCH TO PICK THE RULE,
      *          A RETURN-CD TO REPORT PASS/FAIL) CARRIES OVER.
      *
      ******************************************************************
      *  CHANGE LOG
      ******************************************************************
      *  DATE      PGMR  TKT/REQ    DESCRIPTION OF CHANGE
      *  --------  ----  ---------  ------------------------------------
      *  05/02/88  JS    INIT       ORIGINAL CODING -- DOB-FUTURE AND
      *  05/02/88  JS    INIT       18-YEARS-OLD RULES ONLY
      *  11/30/89  JS    CR0201     ADDED APPOINTMENT-DATE-NOT-IN-THE-
      *  11/30/89  JS    CR0201     PAST RULE, CK-APPT-CHECK SWITCH
      *  07/08/93  TGD   CR0466     RETURN-CD -2 SPLIT OUT FROM -1 SO
      *  07/08/93  TGD   CR0466     CALLER CAN TELL FUTURE-DOB FROM
      *  07/08/93  TGD   CR0466     UNDER-18 WITHOUT A SECOND CALL
      *  06/30/98  AK    Y2K-0011   Y2K REVIEW -- ALL DATES CARRIED AS
      *  06/30/98  AK    Y2K-0011   FULL 4-DIGIT YYYYMMDD ALREADY, NO
      *  06/30/98  AK    Y2K-0011   WINDOWING LOGIC NEEDED IN THIS PGM
      *  03/19/01  RP    CR0579     CALLED FROM PATVALD 347 AND 410
      *  11/04/05  JH    CR0847     MAINLINE WAS PERFORMING 100/200
      *  11/04/05  JH    CR0847     WITHOUT A THRU -- GO TO 100-EXIT
      *  11/04/05  JH    CR0847     FELL THROUGH INTO 200 INSTEAD OF
      *  11/04/05  JH    CR0847     RETURNING.  ADDED THRU 100-EXIT
      *  11/04/05  JH    CR0847     AND THRU 200-EXIT TO BOTH CALLS
      *  11/18/05  JH    CR0850     ADDED CK-COMPARE-DATE-YMD TO
      *  11/18/05  JH    CR0850     DATECHKL, WITH A ZERO-YEAR CHECK IN
      *  11/18/05  JH    CR0850     100 AND 200 SO A BLANK/UNINITIALIZED
      *  11/18/05  JH    CR0850     DATE FROM THE CALLER IS REJECTED
      *  11/18/05  JH    CR0850     INSTEAD OF FLOWING INTO THE CUTOFF
      *  11/18/05  JH    CR0850     ARITHMETIC
      *  11/24/05  JH    CR0852     RETURN-CD DROPPED FROM COMP TO
      *  11/24/05  JH    CR0852     PLAIN DISPLAY -- PATVALD'S COPY OF
      *  11/24/05  JH    CR0852     THIS FIELD SITS NEXT TO STR-LTH,
      *  11/24/05  JH    CR0852     WHICH WAS ALSO WRONGLY COMP FOR ITS
      *  11/24/05  JH    CR0852     STRLTH CALL -- BOTH RETURN-CODE
      *  11/24/05  JH    CR0852     FIELDS NOW PLAIN DISPLAY SO CALLER
      *  11/24/05  JH    CR0852     AND CALLEE AGREE ON STORAGE
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-CUTOFF-DATE              PIC 9(08).
      ******************************************************************
      *  YEAR/MONTH/DAY VIEW OF THE 18-YEARS-AGO CUTOFF DATE -- BUILT   *
      *  BY SUBTRACTING 18 FROM THE PROCESSING YEAR AND RE-USING THE   *
      *  SAME MONTH AND DAY                                            *
      ******************************************************************
           05  WS-CUTOFF-DATE-YMD REDEFINES WS-CUTOFF-DATE.
               10  WS-CUTOFF-YYYY          PIC 9(04).
               10  WS-CUTOFF-MM            PIC 9(02).
               10  WS-CUTOFF-DD            PIC 9(02).

       LINKAGE SECTION.
       COPY DATECHKL.

      ******************************************************************
      *  CR0852 11/24/05 -- DROPPED COMP.  EVERY CALLER'S OWN RETURN-CD *
      *  HAS TO MATCH THIS LINKAGE ITEM BYTE FOR BYTE, AND PATVALD'S    *
      *  COPY SITS RIGHT NEXT TO STR-LTH, WHICH WAS COMP WHEN IT SHOULD *
      *  HAVE BEEN DISPLAY FOR THE STRLTH CALL -- STANDARDIZING BOTH   *
      *  CONVENTION) KEEPS THIS FROM HAPPENING AGAIN                   *
      ******************************************************************
       01  RETURN-CD                        PIC S9(04).

       PROCEDURE DIVISION USING DATECHK-REC, RETURN-CD.
           MOVE ZERO TO RETURN-CD.
           IF CK-DOB-CHECK
               PERFORM 100-CHECK-DOB-RULES THRU 100-EXIT
           ELSE IF CK-APPT-CHECK
               PERFORM 200-CHECK-APPT-RULES THRU 200-EXIT.

           GOBACK.

       100-CHECK-DOB-RULES.
      *  CR0850 -- REJECT A ZERO/UNINITIALIZED DATE BEFORE IT IS FED
      *  INTO THE CUTOFF-DATE ARITHMETIC BELOW
           IF CK-COMP-YYYY = ZERO
               MOVE -1 TO RETURN-CD
               GO TO 100-EXIT.

      *  RULE 1 -- DATE OF BIRTH COULD NOT BE IN THE FUTURE
           IF CK-COMPARE-DATE > CK-PROCESSING-DATE
               MOVE -1 TO RETURN-CD
               GO TO 100-EXIT.

      *  RULE 2 -- PATIENT MUST BE AT LEAST 18 YEARS OLD AS OF TODAY
           COMPUTE WS-CUTOFF-YYYY = CK-PROC-YYYY - 18.
           MOVE CK-PROC-MM TO WS-CUTOFF-MM.
           MOVE CK-PROC-DD TO WS-CUTOFF-DD.
           IF CK-COMPARE-DATE > WS-CUTOFF-DATE
               MOVE -2 TO RETURN-CD.
       100-EXIT.
           EXIT.

       200-CHECK-APPT-RULES.
      *  CR0850 -- REJECT A ZERO/UNINITIALIZED APPOINTMENT DATE BEFORE
      *  COMPARING IT TO THE PROCESSING DATE
           IF CK-COMP-YYYY = ZERO
               MOVE -1 TO RETURN-CD
               GO TO 200-EXIT.

      *  RULE -- APPOINTMENT BOOKING DATE COULD NOT BE IN THE PAST
           IF CK-COMPARE-DATE < CK-PROCESSING-DATE
               MOVE -1 TO RETURN-CD.
       200-EXIT.
           EXIT.
