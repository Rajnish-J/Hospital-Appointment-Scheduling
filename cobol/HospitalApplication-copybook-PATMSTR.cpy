      ******************************************************************
      *  COPYBOOK:      PATMSTR                                       *
      *  DESCRIPTION:   PATIENT MASTER RECORD (QSAM) -- ONE RECORD PER *
      *                 PATIENT ACCEPTED BY PATVALD.  FILE IS KEPT IN  *
      *                 PATIENT-ID SEQUENCE BY THE SORT STEP THAT RUNS *
      *                 AHEAD OF PATQERY IN THE JCL -- THIS PROGRAM    *
      *                 DOES NOT RE-SORT IT                            *
      ******************************************************************
       01  PATIENT-MASTER-REC.
           05  PM-PATIENT-ID           PIC 9(09).
           05  PM-FIRST-NAME           PIC X(25).
           05  PM-LAST-NAME            PIC X(25).
           05  PM-PATIENT-PHONE        PIC X(10).
           05  PM-PATIENT-EMAIL        PIC X(40).
           05  PM-PATIENT-PASSWORD     PIC X(12).
           05  PM-DOB                  PIC 9(08).
      ******************************************************************
      *  ALTERNATE VIEW OF PM-DOB -- SAME YEAR/MONTH/DAY BREAKOUT AS   *
      *  PATREQL'S PR-DOB-YMD, CARRIED FORWARD ONTO THE MASTER SO THE  *
      *  18-YEAR-OLD EDIT CAN BE RE-RUN AGAINST THE MASTER BY PATQERY  *
      ******************************************************************
           05  PM-DOB-YMD REDEFINES PM-DOB.
               10  PM-DOB-YYYY          PIC 9(04).
               10  PM-DOB-MM            PIC 9(02).
               10  PM-DOB-DD            PIC 9(02).
           05  PM-CREATED-AT           PIC 9(08).
           05  PM-UPDATED-AT           PIC 9(08).
