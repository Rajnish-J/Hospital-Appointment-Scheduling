      ******************************************************************
      *  COPYBOOK:      ABENDREC                                       *
      *  DESCRIPTION:   STANDARD SYSOUT DIAGNOSTIC / ABEND LINE        *
      *                 SHARED BY ALL BATCH-HOSPITAL PROGRAMS SO THE   *
      *                 OPERATOR SEES THE SAME LAYOUT REGARDLESS OF    *
      *                 WHICH STEP BLEW UP                            *
      ******************************************************************
       01  ABEND-REC.
           05  FILLER                  PIC X(04) VALUE "*** ".
           05  PARA-NAME               PIC X(24) VALUE SPACES.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  ABEND-REASON            PIC X(40) VALUE SPACES.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  EXPECTED-VAL            PIC X(09) VALUE SPACES.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  ACTUAL-VAL              PIC X(09) VALUE SPACES.
           05  FILLER                  PIC X(38) VALUE SPACES.
