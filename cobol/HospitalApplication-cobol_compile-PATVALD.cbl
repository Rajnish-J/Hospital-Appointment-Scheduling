       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PATVALD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 01/23/88.
       DATE-COMPILED. 01/23/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM EDITS A DAILY PATIENT-INTAKE REQUEST FILE
      *          PRODUCED BY THE FRONT-DESK REGISTRATION SCREENS
      *
      *          IT CONTAINS A SINGLE RECORD FOR EVERY PATIENT ASKING
      *          TO BE REGISTERED, PLUS A SECOND FILE OF THE
      *          APPOINTMENT REQUESTS THAT GO WITH THEM, SORTED BY
      *          PATIENT-ID AHEAD OF THIS STEP
      *
      *          THE PROGRAM EDITS EACH PATIENT AGAINST THE INTAKE
      *          RULE SET (PHONE, E-MAIL, PASSWORD, NAME, DOB), THEN
      *          THE APPOINTMENTS HELD FOR THAT PATIENT, WRITES A
      *          "GOOD" PATIENT TO THE PATIENT MASTER AND ITS
      *          APPOINTMENTS TO THE APPOINTMENT MASTER, AND WRITES A
      *          DISPOSITION RECORD (ACCEPTED/REJECTED) FOR EVERY
      *          PATIENT READ
      *
      ******************************************************************
      *  CHANGE LOG
      ******************************************************************
      *  DATE      PGMR  TKT/REQ    DESCRIPTION OF CHANGE
      *  --------  ----  ---------  ------------------------------------
      *  01/23/88  JS    INIT       ORIGINAL CODING -- FROM THE DAILY
      *  01/23/88  JS    INIT       CHARGES EDIT SKELETON (DALYEDIT)
      *  02/12/92  TGD   CR0301     DROPPED TRAILER-RECORD BALANCING --
      *  02/12/92  TGD   CR0301     INTAKE FILES CARRY NO TRAILER REC
      *  10/03/93  MM    CR0419     ADDED APPOINTMENT READ-AHEAD MATCH
      *  10/03/93  MM    CR0419     (SAME IDIOM AS PATLIST'S TREATMENT
      *  10/03/93  MM    CR0419     READ-AHEAD) INSTEAD OF VSAM LOOKUP
      *  06/14/95  JS    CR0452     REPLACED DB2 DIAGNOSIS-CODE EDIT
      *  06/14/95  JS    CR0452     WITH THE NAME/PASSWORD RULE SET --
      *  06/14/95  JS    CR0452     NO DB2 TABLES IN THIS APPLICATION
      *  06/30/98  AK    Y2K-0014   Y2K REVIEW -- WS-CURRENT-DATE NOW
      *  06/30/98  AK    Y2K-0014   CARRIES A 4-DIGIT CENTURY, BUILT
      *  06/30/98  AK    Y2K-0014   FROM THE 2-DIGIT ACCEPT-FROM-DATE
      *  06/30/98  AK    Y2K-0014   WITH A WINDOW AT YY=50
      *  04/05/01  RP    CR0588     MOVED DOB AND APPOINTMENT-DATE
      *  04/05/01  RP    CR0588     ARITHMETIC OUT TO CALLED SUBPROGRAM
      *  04/05/01  RP    CR0588     DATECHK -- SEE 347 AND 410 BELOW
      *  11/19/03  GH    CR0640     END-OF-JOB CONTROL REPORT NOW
      *  11/19/03  GH    CR0640     WRITTEN TO SYSOUT WITH EDITED
      *  11/19/03  GH    CR0640     COUNT FIELDS PER AUDIT REQUEST
      *  11/04/05  JH    CR0848     341-CHECK-NAME-CHARS WAS TESTING
      *  11/04/05  JH    CR0848     "A" THRU "z" AS ONE RANGE -- LET
      *  11/04/05  JH    CR0848     [ \ ] ^ _ ` THROUGH AS VALID NAME
      *  11/04/05  JH    CR0848     CHARACTERS.  NOW TESTS A-Z AND A-Z
      *  11/04/05  JH    CR0848     (LOWER) AS TWO SEPARATE RANGES
      *  11/18/05  JH    CR0849     360-HOLD-ONE-APPOINTMENT COULD SPIN
      *  11/18/05  JH    CR0849     FOREVER ON AN ORPHANED APPTREQ WHOSE
      *  11/18/05  JH    CR0849     PATIENT-ID WAS LESS THAN THE PATIENT
      *  11/18/05  JH    CR0849     BEING EDITED -- NEITHER THE 350 UNTIL
      *  11/18/05  JH    CR0849     NOR THE 360 LOGIC EVER ADVANCED THE
      *  11/18/05  JH    CR0849     APPTREQ CURSOR IN THAT CASE.  360 NOW
      *  11/18/05  JH    CR0849     DROPS AND COUNTS ANY SUCH RECORD AND
      *  11/18/05  JH    CR0849     READS ON PAST IT.  NEW COUNTER
      *  11/18/05  JH    CR0849     APPOINTMENTS-ORPHANED ADDED TO THE
      *  11/18/05  JH    CR0849     CONTROL REPORT
      *  11/18/05  JH    CR0851     ZERO-VAL, ONE-VAL, STR-LTH AND
      *  11/18/05  JH    CR0851     RETURN-CD MOVED OUT OF THEIR 01
      *  11/18/05  JH    CR0851     GROUPS TO BARE 77-LEVELS, MATCHING
      *  11/18/05  JH    CR0851     DALYEDIT'S OWN MIX OF 01 GROUPS AND
      *  11/18/05  JH    CR0851     STANDALONE 77 WORK FIELDS
      *  11/24/05  JH    CR0852     STR-LTH WAS COMP (2 BYTES) BUT
      *  11/24/05  JH    CR0852     STRLTH'S RETURN-LTH IS DISPLAY
      *  11/24/05  JH    CR0852     (4 BYTES) -- STRLTH WAS WRITING 2
      *  11/24/05  JH    CR0852     BYTES PAST STR-LTH INTO RETURN-CD.
      *  11/24/05  JH    CR0852     DROPPED COMP FROM STR-LTH AND
      *  11/24/05  JH    CR0852     RETURN-CD TO MATCH.  ALSO, ALL FOUR
      *  11/24/05  JH    CR0852     CALLS TO STRLTH WERE PASSING A
      *  11/24/05  JH    CR0852     FIELD SHORTER THAN STRLTH'S PIC
      *  11/24/05  JH    CR0852     X(255) TEXT1, SO ITS BACKWARD SCAN
      *  11/24/05  JH    CR0852     RAN PAST THE END OF THE FIELD --
      *  11/24/05  JH    CR0852     NOW MOVE INTO A 255-BYTE
      *  11/24/05  JH    CR0852     WS-STRLTH-TEXT WORK FIELD FIRST AND
      *  11/24/05  JH    CR0852     PASS THAT INSTEAD
      ******************************************************************

               PATIENT REQUEST FILE    -   DDS0001.PATREQ

               APPOINTMENT REQ FILE    -   DDS0001.APPTREQ

               PATIENT MASTER FILE     -   DDS001.PATMSTR

               APPOINTMENT MSTR FILE   -   DDS001.APPTMSTR

               RESULT FILE PRODUCED    -   DDS001.RESULT

               DUMP FILE               -   SYSOUT

      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PATREQ
           ASSIGN TO UT-S-PATREQ
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT APPTREQ
           ASSIGN TO UT-S-APPTREQ
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS APCODE.

           SELECT PATMSTR
           ASSIGN TO UT-S-PATMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT APPTMSTR
           ASSIGN TO UT-S-APPTMSTR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT RESULT
           ASSIGN TO UT-S-RESULT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(132).

      ****** THIS FILE IS PASSED IN FROM THE FRONT-DESK INTAKE SYSTEM
      ****** ONE RECORD FOR EVERY PATIENT ASKING TO BE REGISTERED
       FD  PATREQ
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 137 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PATIENT-REQUEST-FD-REC.
       01  PATIENT-REQUEST-FD-REC PIC X(137).

      ****** APPOINTMENT REQUESTS, SORTED BY PATIENT-ID AHEAD OF THIS
      ****** STEP SO THE READ-AHEAD MATCH BELOW CAN HOLD THEM AGAINST
      ****** THE CURRENT PATIENT-REQUEST RECORD
       FD  APPTREQ
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPOINTMENT-REQUEST-FD-REC.
       01  APPOINTMENT-REQUEST-FD-REC PIC X(85).

      ****** THIS FILE RECEIVES EVERY PATIENT RECORD THAT PASSES THE
      ****** INTAKE RULE SET
       FD  PATMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 145 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PATIENT-MASTER-FD-REC.
       01  PATIENT-MASTER-FD-REC PIC X(145).

      ****** THE ACCEPTED APPOINTMENTS FOR EVERY PATIENT WRITTEN ABOVE
       FD  APPTMSTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPOINTMENT-MASTER-FD-REC.
       01  APPOINTMENT-MASTER-FD-REC PIC X(85).

      ****** ONE DISPOSITION RECORD FOR EVERY PATIENT-REQUEST READ
       FD  RESULT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 87 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RESULT-FD-REC.
       01  RESULT-FD-REC PIC X(87).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  APCODE                  PIC X(2).
               88 APCODE-WRITE  VALUE SPACES.

       COPY PATREQL.
       COPY APPTREC.
      ** QSAM FILE
       COPY PATMSTR.
       COPY RESULTRC.
       COPY DATECHKL.

      ******************************************************************
      *  DIVISORS FOR THE DELIBERATE 0CB AT 1000-ABEND-RTN -- SAME     *
      *  TRICK DALYEDIT USES TO FORCE AN ABEND THE OPERATOR WILL SEE.  *
      *  CR0851 11/18/05 -- PULLED OUT TO BARE 77-LEVELS, SAME AS      *
      *  DALYEDIT CARRIES ITS OWN STANDALONE WORK FIELDS               *
      ******************************************************************
       77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
       77  ONE-VAL                      PIC 9(01) VALUE 1.

      ******************************************************************
      *  TODAY'S PROCESSING DATE -- ACCEPT-FROM-DATE ONLY GIVES US A   *
      *  2-DIGIT YEAR, SO WE WINDOW IT INTO A 4-DIGIT CENTURY BELOW     *
      *  PER THE Y2K-0014 REVIEW                                       *
      ******************************************************************
       01  WS-ACCEPT-DATE              PIC 9(06).
       01  WS-ACCEPT-DATE-YMD REDEFINES WS-ACCEPT-DATE.
           05  WS-ACCEPT-YY             PIC 9(02).
           05  WS-ACCEPT-MM             PIC 9(02).
           05  WS-ACCEPT-DD             PIC 9(02).

       01  WS-CURRENT-DATE              PIC 9(08).
       01  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
           05  WS-CURRENT-YYYY          PIC 9(04).
           05  WS-CURRENT-MM            PIC 9(02).
           05  WS-CURRENT-DD            PIC 9(02).

      ******************************************************************
      *  COMBINED FIRST+SPACE+LAST NAME, BUILT EACH TIME WE NEED THE   *
      *  LENGTH/ALPHABETIC/DOUBLE-SPACE EDITS.  THE CHARACTER-AT-A-TIME*
      *  VIEW LETS US WALK IT POSITION BY POSITION WITHOUT A REFERENCE *
      *  MODIFIER ON EVERY COMPARE                                    *
      ******************************************************************
       01  WS-COMBINED-NAME.
           05  WS-COMBINED-NAME-TXT    PIC X(51).
       01  WS-COMBINED-NAME-CHARS REDEFINES WS-COMBINED-NAME.
           05  WS-COMBINED-NAME-CHAR   PIC X(01) OCCURS 51 TIMES.

      ******************************************************************
      *  APPOINTMENTS HELD FOR THE PATIENT CURRENTLY BEING VALIDATED -*
      *  THE APPOINTMENT-REQUEST FILE IS SORTED BY PATIENT-ID, SO WE   *
      *  READ AHEAD AND HOLD EVERY APPOINTMENT THAT MATCHES THE        *
      *  CURRENT PATIENT, THE SAME WAY PATLIST HOLDS A PATIENT'S       *
      *  TREATMENT RECORDS                                            *
      ******************************************************************
       01  WS-HELD-APPOINTMENTS.
           05  WS-APPT-ROW OCCURS 50 TIMES INDEXED BY APPT-IDX.
               10  WS-APPT-ID           PIC 9(09).
               10  WS-APPT-PATIENT-ID   PIC 9(09).
               10  WS-APPT-DOCTOR-ID    PIC 9(09).
               10  WS-APPT-DATE         PIC 9(08).
               10  WS-APPT-REASON       PIC X(40).
               10  WS-APPT-STATUS       PIC X(10).

      ******************************************************************
      *  CR0851 11/18/05 -- STR-LTH AND RETURN-CD PULLED OUT TO BARE   *
      *  77-LEVELS (THEY ARE SCRATCH RETURN AREAS FOR STRLTH/DATECHK,  *
      *  NOT PART OF A GROUP ANYTHING ELSE MOVES AS A UNIT)            *
      *  CR0852 11/24/05 -- STR-LTH DROPPED BACK TO PLAIN DISPLAY, NOT *
      *  COMP -- IT HAS TO LINE UP BYTE FOR BYTE WITH STRLTH'S OWN     *
      *  LINKAGE ITEM RETURN-LTH (PIC S9(4) DISPLAY), SAME AS          *
      *  RETURN-CD LINES UP WITH DATECHK'S.  COMP IS ONLY 2 BYTES AND  *
      *  A DISPLAY MOVE INTO IT FROM THE SUBPROGRAM SIDE WAS WRITING   *
      *  PAST THE END OF STR-LTH'S STORAGE                             *
      ******************************************************************
       77  STR-LTH                      PIC S9(04) VALUE 0.
       77  RETURN-CD                    PIC S9(04) VALUE 0.

      ******************************************************************
      *  CR0852 11/24/05 -- 255-BYTE WORK COPY OF WHATEVER FIELD IS     *
      *  BEING LENGTH-CHECKED.  STRLTH'S LINKAGE TEXT1 IS PIC X(255)    *
      *  AND ITS TRAILING-BLANK SCAN STARTS AT SUBSCRIPT 255 NO MATTER  *
      *  HOW SHORT THE CALLER'S OWN FIELD IS -- CALLING IT DIRECTLY ON  *
      *  PR-PATIENT-PASSWORD (12), WS-COMBINED-NAME-TXT (51) OR         *
      *  PR-FIRST-NAME/PR-LAST-NAME (25) LET STRLTH SCAN WELL PAST      *
      *  THOSE FIELDS INTO WHATEVER WORKING-STORAGE FOLLOWS THEM.  ALL  *
      *  FOUR CALLS NOW MOVE THEIR FIELD IN HERE FIRST (MOVE TO A       *
      *  LONGER ALPHANUMERIC ITEM SPACE-PADS THE REST) AND PASS THIS    *
      *  INSTEAD                                                       *
      ******************************************************************
       01  WS-STRLTH-TEXT                PIC X(255).

       01  MISC-WS-FLDS.
           05 WS-CHAR-SUB               PIC 9(04) COMP VALUE 0.
           05 WS-UPPER-COUNT            PIC 9(04) COMP VALUE 0.
           05 WS-LOWER-COUNT            PIC 9(04) COMP VALUE 0.
           05 WS-DIGIT-COUNT            PIC 9(04) COMP VALUE 0.
           05 WS-SPECIAL-COUNT          PIC 9(04) COMP VALUE 0.

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 PATIENTS-ACCEPTED        PIC 9(7) COMP.
           05 PATIENTS-REJECTED        PIC 9(7) COMP.
           05 APPOINTMENTS-WRITTEN     PIC 9(7) COMP.
           05 APPOINTMENTS-ORPHANED    PIC 9(7) COMP.
           05 WS-APPT-COUNT            PIC 9(4) COMP.

       01  WS-CONTROL-RPT-LINE.
           05  WS-CTR-NAME             PIC X(30).
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  WS-CTR-COUNT            PIC ZZ,ZZ9.
           05  FILLER                  PIC X(91) VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".
           05 MORE-APPT-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-APPTS VALUE "N".
           05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
               88 RECORD-ERROR-FOUND VALUE "Y".
               88 VALID-RECORD  VALUE "N".

       COPY ABENDREC.
      ** QSAM FILE

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PATVALD ********".
           ACCEPT  WS-ACCEPT-DATE FROM DATE.
           IF WS-ACCEPT-YY < 50
               COMPUTE WS-CURRENT-YYYY = 2000 + WS-ACCEPT-YY
           ELSE
               COMPUTE WS-CURRENT-YYYY = 1900 + WS-ACCEPT-YY
           END-IF.
           MOVE WS-ACCEPT-MM TO WS-CURRENT-MM.
           MOVE WS-ACCEPT-DD TO WS-CURRENT-DD.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-PATREQ THRU 900-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY PATIENT REQUEST FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           PERFORM 920-READ-APPTREQ THRU 920-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 300-VALIDATE-PATIENT THRU 300-EXIT.

           IF VALID-RECORD
               PERFORM 350-MATCH-APPOINTMENTS THRU 350-EXIT
               PERFORM 400-VALIDATE-APPTS THRU 400-EXIT
           ELSE
               PERFORM 350-MATCH-APPOINTMENTS THRU 350-EXIT.

           IF RECORD-ERROR-FOUND
               ADD +1 TO PATIENTS-REJECTED
               PERFORM 730-WRITE-REJECT THRU 730-EXIT
           ELSE
               ADD +1 TO PATIENTS-ACCEPTED
               PERFORM 700-WRITE-PATMSTR THRU 700-EXIT
               PERFORM 720-WRITE-APPTMSTR THRU 720-EXIT
               PERFORM 710-WRITE-RESULT THRU 710-EXIT.

           PERFORM 900-READ-PATREQ THRU 900-EXIT.
       100-EXIT.
           EXIT.

      ******************************************************************
      *  300 THRU 347 -- THE PATIENT RULE SET, EVALUATED IN ORDER.     *
      *  THE FIRST FAILING RULE GOES TO 300-EXIT, SAME AS DALYEDIT'S   *
      *  FIELD-EDITS CHAIN                                            *
      ******************************************************************
       300-VALIDATE-PATIENT.
           MOVE "N" TO ERROR-FOUND-SW.
           MOVE "300-VALIDATE-PATIENT" TO PARA-NAME.
           PERFORM 310-EDIT-PHONE     THRU 310-EXIT.
           IF VALID-RECORD
               PERFORM 320-EDIT-EMAIL THRU 320-EXIT.
           IF VALID-RECORD
               PERFORM 330-EDIT-PASSWORD THRU 330-EXIT.
           IF VALID-RECORD
               PERFORM 340-EDIT-COMBINED-NAME THRU 340-EXIT.
           IF VALID-RECORD
               PERFORM 345-EDIT-FIRST-NAME THRU 345-EXIT.
           IF VALID-RECORD
               PERFORM 346-EDIT-LAST-NAME THRU 346-EXIT.
           IF VALID-RECORD
               PERFORM 347-EDIT-DOB THRU 347-EXIT.
       300-EXIT.
           EXIT.

       310-EDIT-PHONE.
           MOVE "310-EDIT-PHONE" TO PARA-NAME.
           IF PR-PATIENT-PHONE = SPACES
              OR PR-PATIENT-PHONE (10:1) = SPACE
              MOVE "ERROR: The phone number lenght is atleast 10" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 310-EXIT.

           IF PR-PATIENT-PHONE (1:1) NOT = "9"
              AND PR-PATIENT-PHONE (1:1) NOT = "8"
              AND PR-PATIENT-PHONE (1:1) NOT = "7"
              AND PR-PATIENT-PHONE (1:1) NOT = "6"
              MOVE "ERROR: Phone number must start with 9, 8, 7, or 6."
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 310-EXIT.

           IF PR-PATIENT-PHONE NOT NUMERIC
              MOVE "ERROR: Phone number can only contain digits." TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 310-EXIT.
       310-EXIT.
           EXIT.

       320-EDIT-EMAIL.
           MOVE "320-EDIT-EMAIL" TO PARA-NAME.
           IF PR-PATIENT-EMAIL = SPACES
              MOVE "ERROR: Email field could not be empty" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 320-EXIT.

           MOVE 0 TO WS-CHAR-SUB.
           INSPECT PR-PATIENT-EMAIL TALLYING WS-CHAR-SUB
              FOR ALL "@".
           IF WS-CHAR-SUB = 0
              MOVE
              "ERROR: Email should contain atleast one @ charactre in it"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 320-EXIT.

           MOVE 0 TO WS-CHAR-SUB.
           INSPECT PR-PATIENT-EMAIL TALLYING WS-CHAR-SUB
              FOR ALL "..".
           IF WS-CHAR-SUB > 0
              MOVE "ERROR: Email cannot contain consecutive dots." TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 320-EXIT.
       320-EXIT.
           EXIT.

       330-EDIT-PASSWORD.
           MOVE "330-EDIT-PASSWORD" TO PARA-NAME.
           MOVE PR-PATIENT-PASSWORD TO WS-STRLTH-TEXT.
           CALL 'STRLTH' USING WS-STRLTH-TEXT, STR-LTH.
           IF PR-PATIENT-PASSWORD = SPACES
              OR STR-LTH < 8
              OR STR-LTH > 12
              MOVE "ERROR: password length in between 8 to 12" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 330-EXIT.

           MOVE ZERO TO WS-UPPER-COUNT, WS-LOWER-COUNT,
                        WS-DIGIT-COUNT, WS-SPECIAL-COUNT.
           PERFORM 335-CLASSIFY-PASSWORD-CHARS THRU 335-EXIT
                   VARYING WS-CHAR-SUB FROM 1 BY 1
                   UNTIL WS-CHAR-SUB > STR-LTH.

           IF WS-UPPER-COUNT = 0
              MOVE
              "ERROR: password must contain atleast one uppercase letter"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 330-EXIT.

           IF WS-LOWER-COUNT = 0
              MOVE
              "ERROR: password must contain atleast one lowercase letter"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 330-EXIT.

           IF WS-DIGIT-COUNT = 0
              MOVE "ERROR: password must contain atleast one digit" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 330-EXIT.

           IF WS-SPECIAL-COUNT = 0
              MOVE
              "ERROR: password must contain atleast one special character"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 330-EXIT.
       330-EXIT.
           EXIT.

       335-CLASSIFY-PASSWORD-CHARS.
           IF PR-PATIENT-PASSWORD (WS-CHAR-SUB:1) >= "A"
              AND PR-PATIENT-PASSWORD (WS-CHAR-SUB:1) <= "Z"
              ADD 1 TO WS-UPPER-COUNT
              GO TO 335-EXIT.

           IF PR-PATIENT-PASSWORD (WS-CHAR-SUB:1) >= "a"
              AND PR-PATIENT-PASSWORD (WS-CHAR-SUB:1) <= "z"
              ADD 1 TO WS-LOWER-COUNT
              GO TO 335-EXIT.

           IF PR-PATIENT-PASSWORD (WS-CHAR-SUB:1) >= "0"
              AND PR-PATIENT-PASSWORD (WS-CHAR-SUB:1) <= "9"
              ADD 1 TO WS-DIGIT-COUNT
              GO TO 335-EXIT.

           ADD 1 TO WS-SPECIAL-COUNT.
       335-EXIT.
           EXIT.

       340-EDIT-COMBINED-NAME.
           MOVE "340-EDIT-COMBINED-NAME" TO PARA-NAME.
           MOVE SPACES TO WS-COMBINED-NAME-TXT.
           STRING PR-FIRST-NAME DELIMITED BY SPACE
                  " "           DELIMITED BY SIZE
                  PR-LAST-NAME  DELIMITED BY SPACE
                  INTO WS-COMBINED-NAME-TXT.

           MOVE WS-COMBINED-NAME-TXT TO WS-STRLTH-TEXT.
           CALL 'STRLTH' USING WS-STRLTH-TEXT, STR-LTH.
           IF STR-LTH > 50
              MOVE
              "ERROR: Full name could not be more than 50 characters"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 340-EXIT.

           PERFORM 341-CHECK-NAME-CHARS THRU 341-EXIT
                   VARYING WS-CHAR-SUB FROM 1 BY 1
                   UNTIL WS-CHAR-SUB > STR-LTH OR RECORD-ERROR-FOUND.
       340-EXIT.
           EXIT.

       341-CHECK-NAME-CHARS.
      *  CR0848 11/04/05 -- "A" THRU "Z" AND "a" THRU "z" CHECKED AS
      *  TWO SEPARATE RANGES BELOW, NOT ONE "A" THRU "z" RANGE, SO
      *  [ \ ] ^ _ ` (THE SYMBOLS BETWEEN "Z" AND "a") DO NOT SLIP BY
           IF WS-COMBINED-NAME-CHAR (WS-CHAR-SUB) = SPACE
              IF WS-CHAR-SUB > 1
                 AND WS-COMBINED-NAME-CHAR (WS-CHAR-SUB - 1) = SPACE
                 MOVE
                 "ERROR: Full name cannot contain consecutive spaces"
                      TO RR-ERROR-MSG
                 MOVE "Y" TO ERROR-FOUND-SW
              GO TO 341-EXIT.

           IF WS-COMBINED-NAME-CHAR (WS-CHAR-SUB) NOT = SPACE
              AND (WS-COMBINED-NAME-CHAR (WS-CHAR-SUB) < "A"
              OR WS-COMBINED-NAME-CHAR (WS-CHAR-SUB) > "Z")
              AND (WS-COMBINED-NAME-CHAR (WS-CHAR-SUB) < "a"
              OR WS-COMBINED-NAME-CHAR (WS-CHAR-SUB) > "z")
              MOVE
              "ERROR: Full name can only contain letters and spaces"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW.
       341-EXIT.
           EXIT.

       345-EDIT-FIRST-NAME.
           MOVE "345-EDIT-FIRST-NAME" TO PARA-NAME.
           MOVE PR-FIRST-NAME TO WS-STRLTH-TEXT.
           CALL 'STRLTH' USING WS-STRLTH-TEXT, STR-LTH.
           IF PR-FIRST-NAME = SPACES
              OR STR-LTH < 2
              OR PR-FIRST-NAME (1:1) = SPACE
              MOVE
              "ERROR: First name must be atleast 2 letters, no blanks"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 345-EXIT.

           IF PR-FIRST-NAME NOT ALPHABETIC
              MOVE "ERROR: First name can only contain letters" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 345-EXIT.
       345-EXIT.
           EXIT.

       346-EDIT-LAST-NAME.
           MOVE "346-EDIT-LAST-NAME" TO PARA-NAME.
           MOVE PR-LAST-NAME TO WS-STRLTH-TEXT.
           CALL 'STRLTH' USING WS-STRLTH-TEXT, STR-LTH.
           IF PR-LAST-NAME = SPACES
              OR STR-LTH < 2
              MOVE "ERROR: Last name must be atleast 2 letters" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 346-EXIT.

           IF PR-LAST-NAME NOT ALPHABETIC
              MOVE "ERROR: Last name can only contain letters" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 346-EXIT.

           IF PR-LAST-NAME = "N/A" OR PR-LAST-NAME = "n/a"
              OR PR-LAST-NAME = "UNKNOWN" OR PR-LAST-NAME = "Unknown"
              OR PR-LAST-NAME = "unknown"
              MOVE "ERROR: Last name could not be N/A or Unknown" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 346-EXIT.
       346-EXIT.
           EXIT.

       347-EDIT-DOB.
           MOVE "347-EDIT-DOB" TO PARA-NAME.
           MOVE "D" TO CK-FUNCTION-SW.
           MOVE WS-CURRENT-DATE TO CK-PROCESSING-DATE.
           MOVE PR-DOB TO CK-COMPARE-DATE.
           CALL 'DATECHK' USING DATECHK-REC, RETURN-CD.

           IF RETURN-CD = -1
              MOVE "date of birth could not be in the future" TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 347-EXIT.

           IF RETURN-CD = -2
              MOVE "ERROR: Patient must be at least 18 years old." TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 347-EXIT.
       347-EXIT.
           EXIT.

      ******************************************************************
      *  350 -- READ-AHEAD JOIN AGAINST THE APPOINTMENT-REQUEST FILE,  *
      *  SORTED BY PATIENT-ID.  SAME SHAPE AS PATLIST'S 300-PAT-       *
      *  TREATMENTS READ-AHEAD.  APPOINTMENT-REQUEST IS NOT EDITED FOR *
      *  REFERENTIAL INTEGRITY AGAINST PATIENT-REQUEST AHEAD OF THIS   *
      *  STEP, SO 360 HAS TO BE ABLE TO DROP A HELD RECORD WHOSE ID IS *
      *  BEHIND THE CURRENT PATIENT AND KEEP READING -- SEE CR0849     *
      ******************************************************************
       350-MATCH-APPOINTMENTS.
           MOVE "350-MATCH-APPOINTMENTS" TO PARA-NAME.
           MOVE ZERO TO WS-APPT-COUNT.

           PERFORM 360-HOLD-ONE-APPOINTMENT THRU 360-EXIT
                   UNTIL NO-MORE-APPTS
                   OR AP-PATIENT-ID > PR-PATIENT-ID
                   OR WS-APPT-COUNT = 50.
       350-EXIT.
           EXIT.

       360-HOLD-ONE-APPOINTMENT.
      *  CR0849 11/18/05 -- APPOINTMENT-REQUEST IS NOT GUARANTEED TO
      *  BE IN LOCKSTEP WITH PATIENT-REQUEST (ORPHANED APPOINTMENT, ID
      *  OUT OF SEQUENCE).  AN AP-PATIENT-ID BELOW THE CURRENT
      *  PR-PATIENT-ID USED TO SIT HERE FOREVER -- THE 350 UNTIL NEVER
      *  WENT TRUE AND THIS PARAGRAPH NEVER READ PAST IT.  NOW DROP
      *  AND COUNT IT AND READ ON UNTIL THE APPTREQ CURSOR CATCHES UP.
           IF AP-PATIENT-ID < PR-PATIENT-ID
              ADD 1 TO APPOINTMENTS-ORPHANED
              PERFORM 920-READ-APPTREQ THRU 920-EXIT
              GO TO 360-EXIT.

           IF AP-PATIENT-ID NOT = PR-PATIENT-ID
              GO TO 360-EXIT.

           ADD 1 TO WS-APPT-COUNT.
           SET APPT-IDX TO WS-APPT-COUNT.
           MOVE AP-APPOINTMENT-ID   TO WS-APPT-ID (APPT-IDX).
           MOVE AP-PATIENT-ID       TO WS-APPT-PATIENT-ID (APPT-IDX).
           MOVE AP-DOCTOR-ID        TO WS-APPT-DOCTOR-ID (APPT-IDX).
           MOVE AP-APPOINTMENT-DATE TO WS-APPT-DATE (APPT-IDX).
           MOVE AP-REASON           TO WS-APPT-REASON (APPT-IDX).
           MOVE "PENDING"           TO WS-APPT-STATUS (APPT-IDX).
           PERFORM 920-READ-APPTREQ THRU 920-EXIT.
       360-EXIT.
           EXIT.

      ******************************************************************
      *  400 THRU 410 -- APPOINTMENT RULES FOR THE PATIENT JUST HELD   *
      ******************************************************************
       400-VALIDATE-APPTS.
           MOVE "400-VALIDATE-APPTS" TO PARA-NAME.
           IF WS-APPT-COUNT = 0
              MOVE "ERROR: Appointments could not be zero.." TO
                   RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 400-EXIT.

           PERFORM 410-EDIT-APPT-DATE THRU 410-EXIT
                   VARYING APPT-IDX FROM 1 BY 1
                   UNTIL APPT-IDX > WS-APPT-COUNT
                   OR RECORD-ERROR-FOUND.
       400-EXIT.
           EXIT.

       410-EDIT-APPT-DATE.
           MOVE "A" TO CK-FUNCTION-SW.
           MOVE WS-CURRENT-DATE TO CK-PROCESSING-DATE.
           MOVE WS-APPT-DATE (APPT-IDX) TO CK-COMPARE-DATE.
           CALL 'DATECHK' USING DATECHK-REC, RETURN-CD.

           IF RETURN-CD = -1
              MOVE "Appointment booking date could not be in the past"
                   TO RR-ERROR-MSG
              MOVE "Y" TO ERROR-FOUND-SW.
       410-EXIT.
           EXIT.

       700-WRITE-PATMSTR.
           MOVE "700-WRITE-PATMSTR" TO PARA-NAME.
           MOVE PR-PATIENT-ID       TO PM-PATIENT-ID.
           MOVE PR-FIRST-NAME       TO PM-FIRST-NAME.
           MOVE PR-LAST-NAME        TO PM-LAST-NAME.
           MOVE PR-PATIENT-PHONE    TO PM-PATIENT-PHONE.
           MOVE PR-PATIENT-EMAIL    TO PM-PATIENT-EMAIL.
           MOVE PR-PATIENT-PASSWORD TO PM-PATIENT-PASSWORD.
           MOVE PR-DOB              TO PM-DOB.
           MOVE WS-CURRENT-DATE     TO PM-CREATED-AT.
           MOVE WS-CURRENT-DATE     TO PM-UPDATED-AT.
           WRITE PATIENT-MASTER-FD-REC FROM PATIENT-MASTER-REC.
       700-EXIT.
           EXIT.

       710-WRITE-RESULT.
           MOVE "710-WRITE-RESULT" TO PARA-NAME.
           MOVE PR-PATIENT-ID  TO RR-PATIENT-ID.
           MOVE "ACCEPTED"     TO RR-DISPOSITION.
           MOVE SPACES         TO RR-ERROR-MSG.
           WRITE RESULT-FD-REC FROM RESULT-REC.
       710-EXIT.
           EXIT.

       720-WRITE-APPTMSTR.
           MOVE "720-WRITE-APPTMSTR" TO PARA-NAME.
           PERFORM 725-WRITE-ONE-APPT THRU 725-EXIT
                   VARYING APPT-IDX FROM 1 BY 1
                   UNTIL APPT-IDX > WS-APPT-COUNT.
       720-EXIT.
           EXIT.

       725-WRITE-ONE-APPT.
           MOVE WS-APPT-ID (APPT-IDX)          TO AP-APPOINTMENT-ID.
           MOVE WS-APPT-PATIENT-ID (APPT-IDX)  TO AP-PATIENT-ID.
           MOVE WS-APPT-DOCTOR-ID (APPT-IDX)   TO AP-DOCTOR-ID.
           MOVE WS-APPT-DATE (APPT-IDX)        TO AP-APPOINTMENT-DATE.
           MOVE WS-APPT-REASON (APPT-IDX)      TO AP-REASON.
           MOVE "PENDING"                      TO AP-STATUS.
           WRITE APPOINTMENT-MASTER-FD-REC FROM APPOINTMENT-REC.
           ADD +1 TO APPOINTMENTS-WRITTEN.
       725-EXIT.
           EXIT.

       730-WRITE-REJECT.
           MOVE "730-WRITE-REJECT" TO PARA-NAME.
           MOVE PR-PATIENT-ID  TO RR-PATIENT-ID.
           MOVE "REJECTED"     TO RR-DISPOSITION.
           WRITE RESULT-FD-REC FROM RESULT-REC.
       730-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT  PATREQ, APPTREQ.
           OPEN OUTPUT PATMSTR, APPTMSTR, RESULT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PATREQ, APPTREQ, PATMSTR, APPTMSTR, RESULT.
       850-EXIT.
           EXIT.

       900-READ-PATREQ.
           READ PATREQ INTO PATIENT-REQUEST-REC
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       920-READ-APPTREQ.
           READ APPTREQ INTO APPOINTMENT-REC
               AT END MOVE "N" TO MORE-APPT-SW
               GO TO 920-EXIT
           END-READ.
       920-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           MOVE "RECORDS READ"          TO WS-CTR-NAME.
           MOVE RECORDS-READ            TO WS-CTR-COUNT.
           WRITE SYSOUT-REC FROM WS-CONTROL-RPT-LINE.

           MOVE "PATIENTS ACCEPTED"     TO WS-CTR-NAME.
           MOVE PATIENTS-ACCEPTED       TO WS-CTR-COUNT.
           WRITE SYSOUT-REC FROM WS-CONTROL-RPT-LINE.

           MOVE "PATIENTS REJECTED"     TO WS-CTR-NAME.
           MOVE PATIENTS-REJECTED       TO WS-CTR-COUNT.
           WRITE SYSOUT-REC FROM WS-CONTROL-RPT-LINE.

           MOVE "APPOINTMENTS WRITTEN"  TO WS-CTR-NAME.
           MOVE APPOINTMENTS-WRITTEN    TO WS-CTR-COUNT.
           WRITE SYSOUT-REC FROM WS-CONTROL-RPT-LINE.

      *  CR0849 11/18/05 -- NEW LINE ON THE CONTROL REPORT SO OPERATIONS
      *  CAN SEE WHEN APPOINTMENT-REQUEST CARRIED ORPHANED APPOINTMENTS
           MOVE "APPOINTMENTS ORPHANED" TO WS-CTR-NAME.
           MOVE APPOINTMENTS-ORPHANED   TO WS-CTR-COUNT.
           WRITE SYSOUT-REC FROM WS-CONTROL-RPT-LINE.
           CLOSE SYSOUT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** PATIENTS ACCEPTED **".
           DISPLAY PATIENTS-ACCEPTED.
           DISPLAY "** PATIENTS REJECTED **".
           DISPLAY PATIENTS-REJECTED.
           DISPLAY "** APPOINTMENTS WRITTEN **".
           DISPLAY APPOINTMENTS-WRITTEN.
           DISPLAY "** APPOINTMENTS ORPHANED **".
           DISPLAY APPOINTMENTS-ORPHANED.
           DISPLAY "******** NORMAL END OF JOB PATVALD ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           CLOSE SYSOUT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB- PATVALD ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
