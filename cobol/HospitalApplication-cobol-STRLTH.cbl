       IDENTIFICATION DIVISION.
       PROGRAM-ID.  STRLTH.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 03/14/86.
       DATE-COMPILED. 03/14/86.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS SUBPROGRAM RETURNS THE TRIMMED LENGTH OF A TEXT
      *          FIELD PASSED IN FROM THE CALLING PROGRAM -- I.E. THE
      *          NUMBER OF CHARACTER POSITIONS UP TO AND INCLUDING THE
      *          LAST NON-BLANK CHARACTER.
      *
      *          ORIGINALLY WRITTEN FOR THE DAILY CHARGES COMMENT-
      *          LENGTH EDIT.  THE PATIENT INTAKE SYSTEM NOW CALLS IT
      *          TO CHECK PASSWORD LENGTH (8-12) AND FIRST/LAST NAME
      *          MINIMUM LENGTH (2) SINCE THE RULE IS THE SAME ARITH-
      *          METIC EITHER WAY -- TRIM THE FIELD, COUNT WHAT'S LEFT.
      *
      ******************************************************************
      *  CHANGE LOG
      ******************************************************************
      *  DATE      PGMR  TKT/REQ    DESCRIPTION OF CHANGE
      *  --------  ----  ---------  ------------------------------------
      *  03/14/86  JS    INIT       ORIGINAL CODING
      *  09/09/87  JS    CR0114     REWORKED TO AVOID REVERSE/INSPECT --
      *  09/09/87  JS    CR0114     SCAN BACKWARD OVER A CHARACTER TABLE
      *  09/09/87  JS    CR0114     INSTEAD SO WE DON'T DEPEND ON A
      *  09/09/87  JS    CR0114     COMPILER FEATURE THE SHOP DOESN'T OWN
      *  04/02/90  TGD   CR0388     ADDED TEXT1-HALVES REDEFINITION FOR
      *  04/02/90  TGD   CR0388     THE BENEFIT OF A FUTURE SPLIT-FIELD
      *  04/02/90  TGD   CR0388     LENGTH CHECK (NEVER USED, LEFT IN)
      *  11/17/92  MM    CR0551     L NOW COMP, NOT DISPLAY -- PERF
      *  06/23/98  AK    Y2K-0009   Y2K REVIEW -- NO DATE FIELDS IN THIS
      *  06/23/98  AK    Y2K-0009   SUBPROGRAM, NO CHANGE REQUIRED
      *  02/11/04  RP    CR0812     CALLED FROM PATVALD FOR PASSWORD AND
      *  02/11/04  RP    CR0812     NAME-LENGTH EDITS -- SEE PATVALD 330
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  L                       PIC S9(4) COMP.
           05  WS-LAST-NONBLANK-POS    PIC S9(4) COMP.
      ******************************************************************
      *  ALTERNATE VIEW KEPT FOR A COMBINED-COUNTER FIELD -- NOT USED   *
      *  TODAY BUT LEFT FROM THE CR0551 PERFORMANCE PASS IN CASE WE     *
      *  EVER NEED TO PACK BOTH COUNTERS INTO ONE COMPARE               *
      ******************************************************************
       01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
           05  WS-COMBINED-COUNTERS    PIC S9(8) COMP.

       LINKAGE SECTION.
       01  TEXT1                       PIC X(255).
      ******************************************************************
      *  CHARACTER-AT-A-TIME VIEW OF TEXT1 -- CR0114 SCANS THIS TABLE   *
      *  BACKWARD RATHER THAN CALLING FUNCTION REVERSE                 *
      ******************************************************************
       01  TEXT1-CHAR-VIEW REDEFINES TEXT1.
           05  TEXT1-CHAR              PIC X(01) OCCURS 255 TIMES.
      ******************************************************************
      *  SPLIT-FIELD VIEW ADDED UNDER CR0388, NEVER CALLED FOR --       *
      *  KEPT BECAUSE TGD ASKED US NOT TO RIP IT BACK OUT               *
      ******************************************************************
       01  TEXT1-HALVES REDEFINES TEXT1.
           05  TEXT1-FIRST-HALF        PIC X(128).
           05  TEXT1-SECOND-HALF       PIC X(127).
       01  RETURN-LTH                  PIC S9(4).

       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
           MOVE ZERO TO RETURN-LTH.
           MOVE +255 TO L.
           PERFORM 100-SCAN-TRAILING-BLANKS THRU 100-EXIT
                   UNTIL L = 0.
           ADD L TO RETURN-LTH.
           GOBACK.

       100-SCAN-TRAILING-BLANKS.
           IF TEXT1-CHAR(L) NOT = SPACE
               GO TO 100-EXIT.
           SUBTRACT 1 FROM L.
       100-EXIT.
           EXIT.
