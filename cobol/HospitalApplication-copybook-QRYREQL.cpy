      ******************************************************************
      *  COPYBOOK:      QRYREQL                                       *
      *  DESCRIPTION:   QUERY-REQUEST RECORD (QSAM) -- ONE RECORD PER  *
      *                 QUERY AGAINST THE PATIENT MASTER.  FIRST FIELD*
      *                 IS THE FUNCTION CODE, REMAINING TWO ARE        *
      *                 POSITIONAL ARGUMENTS WHOSE MEANING DEPENDS ON  *
      *                 THE FUNCTION (SEE PATQERY 200 THRU 260)        *
      ******************************************************************
       01  QUERY-REQUEST-REC.
           05  QR-FUNCTION-CODE        PIC X(12).
               88  QR-FETCH-BY-ID             VALUE "FETCH-BY-ID ".
               88  QR-FETCH-BY-PHONE          VALUE "FETCH-PHONE ".
               88  QR-FETCH-APPT-DAY          VALUE "FETCH-APPT-D".
               88  QR-FETCH-DOB-BETWEEN       VALUE "FETCH-DOB-BT".
               88  QR-FETCH-ASCENDING         VALUE "FETCH-ASCEND".
               88  QR-FIND-NAME               VALUE "FIND-NAME   ".
               88  QR-UPDATE                  VALUE "UPDATE      ".
           05  QR-ARG-1                PIC X(14).
           05  QR-ARG-2                PIC X(14).
      ******************************************************************
      *  NUMERIC REDEFINITIONS OF THE TWO ARGUMENT SLOTS -- PATQERY    *
      *  MOVES THE ARGUMENT INTO WHICHEVER VIEW THE FUNCTION CALLS FOR *
      *  (PATIENT ID, PHONE NUMBER, OR AN EIGHT-DIGIT DATE) RATHER THAN*
      *  CARRYING A SEPARATE FIELD PER FUNCTION                        *
      ******************************************************************
           05  QR-ARG-1-ID REDEFINES QR-ARG-1.
               10  QR-ARG-1-PATIENT-ID  PIC 9(09).
               10  FILLER               PIC X(05).
           05  QR-ARG-1-DATE REDEFINES QR-ARG-1.
               10  QR-ARG-1-YYYYMMDD    PIC 9(08).
               10  FILLER               PIC X(06).
